000100***************************************************************00010000
000200*                                                              *00020000
000300*    MEMBER:  CARRPT                                          *00030000
000400*    COPYLIB MEMBER - COMPARECAR CLASSIFICATION REPORT LINES  *00040000
000500*                                                              *00050000
000600*    HEADING, DETAIL AND CONTROL-TOTAL LINE LAYOUTS FOR THE    *00060000
000700*    CAR-REPORT-FILE PRINT FILE PRODUCED BY CMPCAR01.  ALL     *00070000
000800*    LINES ARE MOVED/WRITTEN FROM THESE WORKING-STORAGE        *00080000
000900*    GROUPS INTO THE 132-BYTE FD RECORD.                       *00090000
001000*                                                              *00100000
001100*    CHANGE LOG.                                               *00110000
001200*      06/14/89  RSK  ORIGINAL MEMBER.                    CR104*00120000
001300*      02/02/99  LTW  Y2K - RPT-YY WIDENED FOR 4-DIGIT YR.CR311*00130000
001400*      11/09/03  DWP  ADDED TOTAL-COST COLUMN + SUMS.     CR447*00140000
001500***************************************************************00150000
001600 01  RPT-HEADING-1.                                             00160000
001700     05  FILLER                     PIC X(20)                   00170000
001800                 VALUE 'COMPARECAR CLASSIFIC'.                  00180000
001900     05  FILLER                     PIC X(20)                   00190000
002000                 VALUE 'ATION EXTRACT  RUN: '.                  00200000
002100     05  RPT1-MM                    PIC 99.                     00210000
002200     05  FILLER                     PIC X VALUE '/'.            00220000
002300     05  RPT1-DD                    PIC 99.                     00230000
002400     05  FILLER                     PIC X VALUE '/'.            00240000
002500     05  RPT1-CCYY                  PIC 9999.                   00250000
002600     05  FILLER                     PIC X(76) VALUE SPACES.     00260000
002700 01  RPT-HEADING-2.                                              00270000
002800     05  FILLER    PIC X(20) VALUE 'MODEL               '.       00280000
002900     05  FILLER    PIC X(06) VALUE 'YEAR  '.                     00290000
003000     05  FILLER    PIC X(06) VALUE 'BODY  '.                     00300000
003100     05  FILLER    PIC X(06) VALUE 'FUEL  '.                     00310000
003200     05  FILLER    PIC X(14) VALUE '        PRICE '.             00320000
003300     05  FILLER    PIC X(14) VALUE '   TOTAL-COST '.             00330000
003400     05  FILLER    PIC X(04) VALUE 'NEW '.                       00340000
003500     05  FILLER    PIC X(04) VALUE 'ECO '.                       00350000
003600     05  FILLER    PIC X(04) VALUE 'EFF '.                       00360000
003700     05  FILLER    PIC X(04) VALUE 'SPC '.                       00370000
003800     05  FILLER    PIC X(04) VALUE 'VAL '.                       00380000
003900     05  FILLER    PIC X(04) VALUE 'RCT '.                       00390000
004000     05  FILLER    PIC X(04) VALUE 'HIM '.                       00400000
004100     05  FILLER    PIC X(04) VALUE 'LOM '.                       00410000
004200     05  FILLER    PIC X(20) VALUE SPACES.                       00420000
004300 01  RPT-DETAIL-LINE.                                            00430000
004400     05  DET-MODEL                  PIC X(20).                   00440000
004500     05  FILLER                     PIC X(02) VALUE SPACES.      00450000
004600     05  DET-YEAR                   PIC 9(04).                   00460000
004700     05  FILLER                     PIC X(02) VALUE SPACES.      00470000
004800     05  DET-BODY-TYPE              PIC X(02).                   00480000
004900     05  FILLER                     PIC X(04) VALUE SPACES.      00490000
005000     05  DET-FUEL-TYPE              PIC X(02).                   00500000
005100     05  FILLER                     PIC X(04) VALUE SPACES.      00510000
005200     05  DET-PRICE                  PIC Z,ZZZ,ZZ9.99.            00520000
005300     05  FILLER                     PIC X(02) VALUE SPACES.      00530000
005400     05  DET-TOTAL-COST             PIC Z,ZZZ,ZZ9.99.            00540000
005500     05  FILLER                     PIC X(02) VALUE SPACES.      00550000
005600     05  DET-NEW-FLAG               PIC X.                       00560000
005700     05  FILLER                     PIC X(03) VALUE SPACES.      00570000
005800     05  DET-ECO-FLAG               PIC X.                       00580000
005900     05  FILLER                     PIC X(03) VALUE SPACES.      00590000
006000     05  DET-EFF-FLAG               PIC X.                       00600000
006100     05  FILLER                     PIC X(03) VALUE SPACES.      00610000
006200     05  DET-SPC-FLAG               PIC X.                       00620000
006300     05  FILLER                     PIC X(03) VALUE SPACES.      00630000
006400     05  DET-VAL-FLAG               PIC X.                       00640000
006500     05  FILLER                     PIC X(03) VALUE SPACES.      00650000
006600     05  DET-RCT-FLAG               PIC X.                       00660000
006700     05  FILLER                     PIC X(03) VALUE SPACES.      00670000
006800     05  DET-HIM-FLAG               PIC X.                       00680000
006900     05  FILLER                     PIC X(03) VALUE SPACES.      00690000
007000     05  DET-LOM-FLAG               PIC X.                       00700000
007100     05  FILLER                     PIC X(09) VALUE SPACES.      00710000
007200 01  RPT-TOTALS-HDR.                                             00720000
007300     05  FILLER PIC X(35) VALUE 'CONTROL TOTALS - COMPARECAR RUN'.00730000
007400     05  FILLER PIC X(97) VALUE SPACES.                          00740000
007500 01  RPT-TOTALS-DETAIL.                                          00750000
007600     05  RPT-TOT-LABEL              PIC X(28) VALUE SPACES.      00760000
007700     05  RPT-TOT-COUNT              PIC ZZZ,ZZ9.                 00770000
007800     05  RPT-TOT-AMT                PIC Z,ZZZ,ZZZ,ZZ9.99.        00780000
007900     05  FILLER                     PIC X(85) VALUE SPACES.      00790000
008000***                                                             *00800000
