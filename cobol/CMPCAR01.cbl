000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COMPARECAR PROJECT      *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500*
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.     CMPCAR01.
000900 AUTHOR.         R S KOWALCZYK.
001000 INSTALLATION.   COMPARECAR DATA PROCESSING CENTER.
001100 DATE-WRITTEN.   06/14/89.
001200 DATE-COMPILED.
001300 SECURITY.       NON-CONFIDENTIAL.
001400*
001500****************************************************************
001600* REMARKS.
001700*     NIGHTLY / ON-DEMAND BATCH DRIVER FOR THE COMPARECAR
001800*     CLASSIFICATION EXTRACT.  READS THE CAR-INPUT-FILE ONE
001900*     RECORD AT A TIME IN ARRIVAL ORDER (NO SORT KEY - THE
002000*     LISTING FEED HAS NONE), CALLS CMPCAR02 TO EDIT AND
002100*     CLASSIFY EACH RECORD, AND PRODUCES CAR-REPORT-FILE - A
002200*     DETAIL LINE PER ACCEPTED CAR PLUS A CONTROL-TOTALS BLOCK.
002300*
002400*     THIS PROGRAM REPLACES THE OLD END-OF-DAY DESK REVIEW THAT
002500*     THE USED-CAR DESK USED TO DO BY HAND AGAINST THE PRINTED
002600*     LISTING SHEETS.
002700*
002800*     INPUT.   CAR-INPUT-FILE  - LINE SEQUENTIAL, SEE CARREC.
002900*     OUTPUT.  CAR-REPORT-FILE - LINE SEQUENTIAL PRINT FILE.
003000*     CALLS.   CMPCAR02        - PER-RECORD EDIT/CLASSIFY.
003100*
003200*     CHANGE LOG.
003300*       06/14/89  RSK  ORIGINAL PROGRAM.                     CR104
003400*       09/03/91  RSK  ADDED BODY-TYPE/FUEL-TYPE COLUMNS TO
003500*                      THE DETAIL LINE.                      CR148
003600*       04/22/94  DWP  ADDED SPC-FLAG AND RCT-FLAG COLUMNS.  CR205
003700*       02/02/99  LTW  Y2K - ADDED 0750-DERIVE-CENTURY SO
003800*                      THE RUN YEAR PASSED TO CMPCAR02 IS
003900*                      FULL 4-DIGIT AND CENTURY-CORRECT;
004000*                      WIDENED CR-MANUFACTURING-YEAR IN THE
004100*                      CARREC COPYBOOK FROM 9(2) TO 9(4).    CR311
004200*       11/09/03  DWP  ADDED TOTAL-COST COLUMN AND SUM-OF-
004300*                      PRICE / SUM-OF-TOTAL-COST CONTROL
004400*                      TOTALS.                                CR447
004500*       07/18/07  MHS  ADDED ECO-FRIENDLY COUNT TO THE
004600*                      CONTROL TOTALS FOR THE GREEN-VEHICLE
004700*                      PROGRAM.                               CR512
004800*       03/30/11  JQA  ADDED HIM-FLAG/LOM-FLAG COLUMNS.       CR566
004900*
005000****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-390.
005400 OBJECT-COMPUTER.  IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT CAR-INPUT-FILE  ASSIGN TO CARIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            ACCESS MODE  IS SEQUENTIAL
006400            FILE STATUS  IS WS-CARIN-STATUS.
006500*
006600     SELECT CAR-REPORT-FILE ASSIGN TO CARRPT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS WS-CARRPT-STATUS.
006900*
007000****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  CAR-INPUT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 COPY CARREC REPLACING ==:TAG:== BY ==CR==.
007800*
007900 FD  CAR-REPORT-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  REPORT-RECORD                   PIC X(132).
008300*
008400****************************************************************
008500 WORKING-STORAGE SECTION.
008600*
008700 01  WS-FILE-STATUSES.
008800     05  WS-CARIN-STATUS             PIC X(02)  VALUE SPACES.
008900     05  WS-CARRPT-STATUS            PIC X(02)  VALUE SPACES.
009000*
009100 01  WS-FILE-SWITCHES.
009200     05  WS-CARIN-EOF-SW             PIC X      VALUE 'N'.
009300         88  WS-CARIN-EOF            VALUE 'Y'.
009400 01  WS-FILE-SWITCHES-X REDEFINES WS-FILE-SWITCHES.
009500     05  WS-FILE-SWITCHES-BYTE       PIC X(01).
009600*
009700****************************************************************
009800*    RUN-DATE WORK AREA - ACCEPT FROM DATE RETURNS A 2-DIGIT
009900*    YEAR; 0750-DERIVE-CENTURY WINDOWS IT TO 4 DIGITS FOR THE
010000*    MANUFACTURING-YEAR EDIT AND THE NEW/RECENT-MODEL FLAGS.
010100****************************************************************
010200 01  WS-RUN-DATE.
010300     05  WS-RD-YY                    PIC 9(02).
010400     05  WS-RD-MM                    PIC 9(02).
010500     05  WS-RD-DD                    PIC 9(02).
010600 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
010700     05  WS-RUN-DATE-NUM             PIC 9(06).
010800*
010900 01  WS-RUN-CCYY-WORK.
011000     05  WS-RUN-CENTURY              PIC 9(02)  COMP-3
011100                                                 VALUE ZERO.
011200     05  WS-RUN-CCYY                 PIC 9(04)  COMP-3
011300                                                 VALUE ZERO.
011400*
011500****************************************************************
011600*    CONTROL TOTALS - ACCUMULATED FOR THE WHOLE RUN, NO PER-
011700*    GROUP BREAKS (THE FEED CARRIES NO GROUPING KEY).
011800****************************************************************
011900 01  WS-RUN-TOTALS.
012000     05  WS-RECS-READ                PIC S9(07) COMP
012100                                                 VALUE ZERO.
012200     05  WS-RECS-ACCEPTED            PIC S9(07) COMP
012300                                                 VALUE ZERO.
012400     05  WS-RECS-REJECTED            PIC S9(07) COMP
012500                                                 VALUE ZERO.
012600     05  WS-SUM-PRICE                PIC S9(09)V99 COMP-3
012700                                                 VALUE ZERO.
012800     05  WS-SUM-TOTAL-COST           PIC S9(09)V99 COMP-3
012900                                                 VALUE ZERO.
013000     05  WS-ECO-COUNT                PIC S9(07) COMP
013100                                                 VALUE ZERO.
013150     05  FILLER                      PIC X(04) VALUE SPACES.
013200 01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS.
013300     05  WS-RUN-TOTALS-BYTES         PIC X(32).
013400*
013500****************************************************************
013600*    PASSED TO/FROM CMPCAR02 ON EACH CALL - ONE RECORD'S
013700*    EDIT RESULT, COST OF OWNERSHIP AND CLASSIFICATION FLAGS.
013750****************************************************************
013800 01  WS-EDIT-RESULT.
013900     05  WS-VALID-SW                 PIC X.
014000         88  WS-VALID                VALUE 'Y'.
014100         88  WS-NOT-VALID            VALUE 'N'.
014200*
014300 01  WS-TOTAL-COST                   PIC S9(09)V99 COMP-3
014400                                                 VALUE ZERO.
014500*
014600 01  WS-CLASS-FLAGS.
014700     05  WS-NEW-FLAG                 PIC X.
014800     05  WS-ECO-FLAG                 PIC X.
014900     05  WS-EFF-FLAG                 PIC X.
015000     05  WS-SPC-FLAG                 PIC X.
015100     05  WS-VAL-FLAG                 PIC X.
015200     05  WS-RCT-FLAG                 PIC X.
015300     05  WS-HIM-FLAG                 PIC X.
015400     05  WS-LOM-FLAG                 PIC X.
015450     05  FILLER                      PIC X(02) VALUE SPACES.
015500*
015600 COPY CARRPT.
015700*
015800****************************************************************
015900 PROCEDURE DIVISION.
016000****************************************************************
016100*
016200 0000-MAIN-LINE.
016300     ACCEPT WS-RUN-DATE FROM DATE.
016400     PERFORM 0750-DERIVE-CENTURY.
016500     DISPLAY 'CMPCAR01 STARTED - RUN DATE (CCYYMMDD): '
016600             WS-RUN-CCYY WS-RD-MM WS-RD-DD.
016700     PERFORM 0700-OPEN-FILES.
016800     PERFORM 0800-INIT-REPORT.
016900     PERFORM 0710-READ-CAR-FILE.
017000     PERFORM 0100-PROCESS-CAR-RECORD UNTIL WS-CARIN-EOF.
017100     PERFORM 0850-WRITE-CONTROL-TOTALS.
017200     PERFORM 0790-CLOSE-FILES.
017300     DISPLAY 'CMPCAR01 COMPLETED NORMALLY.'.
017400     GOBACK.
017500*
017600****************************************************************
017700*    0100 SERIES - ONE PASS OF THE PROCESSING LOOP.  CORRESPONDS
017800*    TO BATCH FLOW STEP 3 - EDIT, DERIVE, ACCUMULATE, REPORT.
017850****************************************************************
017900 0100-PROCESS-CAR-RECORD.
018000     ADD +1 TO WS-RECS-READ.
018100     CALL 'CMPCAR02' USING CR-CAR-RECORD, WS-RUN-CCYY,
018200                            WS-VALID-SW, WS-TOTAL-COST,
018300                            WS-CLASS-FLAGS.
018400     IF WS-VALID
018500         ADD +1          TO WS-RECS-ACCEPTED
018600         ADD CR-PRICE    TO WS-SUM-PRICE
018700         ADD WS-TOTAL-COST TO WS-SUM-TOTAL-COST
018800         IF WS-ECO-FLAG = 'Y'
018900             ADD +1 TO WS-ECO-COUNT
019000         END-IF
019100         PERFORM 0900-WRITE-DETAIL-LINE
019200     ELSE
019300         ADD +1 TO WS-RECS-REJECTED
019400     END-IF.
019500     PERFORM 0710-READ-CAR-FILE.
019600*
019700 0700-OPEN-FILES.
019800     OPEN INPUT  CAR-INPUT-FILE
019900          OUTPUT CAR-REPORT-FILE.
020000     IF WS-CARIN-STATUS NOT = '00'
020100         DISPLAY 'ERROR OPENING CAR-INPUT-FILE.  RC: '
020200                 WS-CARIN-STATUS
020300         DISPLAY 'CMPCAR01 TERMINATING DUE TO FILE ERROR'
020400         MOVE 16    TO RETURN-CODE
020500         MOVE 'Y'   TO WS-CARIN-EOF-SW
020600     END-IF.
020700     IF WS-CARRPT-STATUS NOT = '00'
020800         DISPLAY 'ERROR OPENING CAR-REPORT-FILE.  RC: '
020900                 WS-CARRPT-STATUS
021000         DISPLAY 'CMPCAR01 TERMINATING DUE TO FILE ERROR'
021100         MOVE 16    TO RETURN-CODE
021200         MOVE 'Y'   TO WS-CARIN-EOF-SW
021300     END-IF.
021400*
021500 0710-READ-CAR-FILE.
021600     IF NOT WS-CARIN-EOF
021700         READ CAR-INPUT-FILE
021800             AT END MOVE 'Y' TO WS-CARIN-EOF-SW
021900         END-READ
022000         EVALUATE WS-CARIN-STATUS
022100             WHEN '00'
022200                 CONTINUE
022300             WHEN '10'
022400                 MOVE 'Y' TO WS-CARIN-EOF-SW
022500             WHEN OTHER
022600                 DISPLAY 'ERROR READING CAR-INPUT-FILE.  RC: '
022700                         WS-CARIN-STATUS
022800                 MOVE 'Y' TO WS-CARIN-EOF-SW
022900         END-EVALUATE
023000     END-IF.
023100*
023200 0750-DERIVE-CENTURY.
023300     IF WS-RD-YY < 50
023400         MOVE 20 TO WS-RUN-CENTURY
023500     ELSE
023600         MOVE 19 TO WS-RUN-CENTURY
023700     END-IF.
023800     COMPUTE WS-RUN-CCYY = (WS-RUN-CENTURY * 100) + WS-RD-YY.
023900*
024000 0790-CLOSE-FILES.
024100     CLOSE CAR-INPUT-FILE
024200           CAR-REPORT-FILE.
024300*
024400 0800-INIT-REPORT.
024500     MOVE WS-RD-MM      TO RPT1-MM.
024600     MOVE WS-RD-DD      TO RPT1-DD.
024700     MOVE WS-RUN-CCYY   TO RPT1-CCYY.
024800     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.
024900     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 1.
025000*
025100****************************************************************
025200*    0850 SERIES - BATCH FLOW STEP 4, END-OF-FILE CONTROL
025300*    TOTALS.  A SINGLE FINAL BREAK, NO PER-GROUP BREAKS.
025400****************************************************************
025500 0850-WRITE-CONTROL-TOTALS.
025600     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
025700*
025800     MOVE 'RECORDS READ ..........'    TO RPT-TOT-LABEL.
025900     MOVE WS-RECS-READ                 TO RPT-TOT-COUNT.
026000     MOVE ZERO                         TO RPT-TOT-AMT.
026100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
026200*
026300     MOVE 'RECORDS ACCEPTED ......'    TO RPT-TOT-LABEL.
026400     MOVE WS-RECS-ACCEPTED             TO RPT-TOT-COUNT.
026500     MOVE ZERO                         TO RPT-TOT-AMT.
026600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
026700*
026800     MOVE 'RECORDS REJECTED ......'    TO RPT-TOT-LABEL.
026900     MOVE WS-RECS-REJECTED             TO RPT-TOT-COUNT.
027000     MOVE ZERO                         TO RPT-TOT-AMT.
027100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
027200*
027300     MOVE 'SUM OF PRICE ..........'    TO RPT-TOT-LABEL.
027400     MOVE ZERO                         TO RPT-TOT-COUNT.
027500     MOVE WS-SUM-PRICE                 TO RPT-TOT-AMT.
027600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
027700*
027800     MOVE 'SUM OF TOTAL COST .....'    TO RPT-TOT-LABEL.
027900     MOVE ZERO                         TO RPT-TOT-COUNT.
028000     MOVE WS-SUM-TOTAL-COST            TO RPT-TOT-AMT.
028100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
028200*
028300     MOVE 'ECO-FRIENDLY COUNT ....'    TO RPT-TOT-LABEL.
028400     MOVE WS-ECO-COUNT                 TO RPT-TOT-COUNT.
028500     MOVE ZERO                         TO RPT-TOT-AMT.
028600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
028700*
028800****************************************************************
028900*    0900 SERIES - BATCH FLOW STEP 3E, ONE DETAIL LINE PER
029000*    ACCEPTED RECORD, IN INPUT FILE ORDER.
029100****************************************************************
029200 0900-WRITE-DETAIL-LINE.
029300     MOVE CR-MODEL                TO DET-MODEL.
029400     MOVE CR-MANUFACTURING-YEAR   TO DET-YEAR.
029500     MOVE CR-BODY-TYPE            TO DET-BODY-TYPE.
029600     MOVE CR-FUEL-TYPE            TO DET-FUEL-TYPE.
029700     MOVE CR-PRICE                TO DET-PRICE.
029800     MOVE WS-TOTAL-COST           TO DET-TOTAL-COST.
029900     MOVE WS-NEW-FLAG             TO DET-NEW-FLAG.
030000     MOVE WS-ECO-FLAG             TO DET-ECO-FLAG.
030100     MOVE WS-EFF-FLAG             TO DET-EFF-FLAG.
030200     MOVE WS-SPC-FLAG             TO DET-SPC-FLAG.
030300     MOVE WS-VAL-FLAG             TO DET-VAL-FLAG.
030400     MOVE WS-RCT-FLAG             TO DET-RCT-FLAG.
030500     MOVE WS-HIM-FLAG             TO DET-HIM-FLAG.
030600     MOVE WS-LOM-FLAG             TO DET-LOM-FLAG.
030700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
030800*
