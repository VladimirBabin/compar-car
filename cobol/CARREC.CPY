000100***************************************************************00010000
000200*                                                              *00020000
000300*    MEMBER:  CARREC                                          *00030000
000400*    COPYLIB MEMBER - COMPARECAR INPUT RECORD                 *00040000
000500*                                                              *00050000
000600*    LAYS OUT ONE CAR-FOR-SALE RECORD AS EXTRACTED FROM THE    *00060000
000700*    LISTING DATABASE FOR THE NIGHTLY COMPARISON RUN.  ONE     *00070000
000800*    RECORD PER CAR, FIXED LENGTH, LINE SEQUENTIAL.            *00080000
000900*                                                              *00090000
001000*    THIS MEMBER IS COPIED INTO CMPCAR01 (FD CAR-INPUT-FILE)   *00100000
001100*    AND, VIA REPLACING, INTO CMPCAR02 (LINKAGE SECTION) SO    *00110000
001200*    BOTH PROGRAMS SHARE ONE RECORD SHAPE.                     *00120000
001300*                                                              *00130000
001400*    CHANGE LOG.                                               *00140000
001500*      06/14/89  RSK  ORIGINAL MEMBER.                    CR104*00150000
001600*      02/02/99  LTW  Y2K - MFG YEAR WIDENED 9(2)->9(4).  CR311*00160000
001700*      11/09/03  DWP  ADDED CR-AVG-SERVICE-PRICE FOR TCO. CR447*00170000
001800***************************************************************00180000
001900 01  :TAG:-CAR-RECORD.                                          00190000
002000     05  :TAG:-MODEL                     PIC X(20).             00200000
002100     05  :TAG:-MANUFACTURING-YEAR        PIC 9(04).              00210000
002200     05  :TAG:-ENGINE-VOLUME             PIC S9(02)V9(01).       00220000
002300     05  :TAG:-BODY-TYPE                 PIC X(02).              00230000
002400         88  :TAG:-BODY-TYPE-VALID       VALUE 'SD' 'HB' 'SW'    00240000
002500                                                'CR' 'SU' 'CP'   00250000
002600                                                'CV' 'MV' 'PU'   00260000
002700                                                'VN' 'WG' 'LB'   00270000
002800                                                'FB' 'RD' 'OT'.  00280000
002900     05  :TAG:-FUEL-TYPE                 PIC X(02).              00290000
003000         88  :TAG:-FUEL-TYPE-VALID       VALUE 'GA' 'DI' 'HY'    00300000
003100                                                'EL' 'PH' 'HD'   00310000
003200                                                'LP' 'CN' 'ET'   00320000
003300                                                'BD' 'OT'.       00330000
003400     05  :TAG:-TRUNK-SIZE                PIC 9(04).              00340000
003500     05  :TAG:-FUEL-CONSUMPTION          PIC S9(02)V9(01).       00350000
003600     05  :TAG:-AVG-SERVICE-PRICE         PIC S9(05)V9(02) COMP-3.00360000
003700     05  :TAG:-PRICE                     PIC S9(07)V9(02) COMP-3.00370000
003800     05  :TAG:-MILEAGE                   PIC 9(07).              00380000
003900     05  FILLER                          PIC X(12).              00390000
004000***                                                             *00400000
