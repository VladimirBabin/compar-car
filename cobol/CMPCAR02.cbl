000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COMPARECAR PROJECT      *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500*
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.     CMPCAR02.
000900 AUTHOR.         R S KOWALCZYK.
001000 INSTALLATION.   COMPARECAR DATA PROCESSING CENTER.
001100 DATE-WRITTEN.   06/14/89.
001200 DATE-COMPILED.
001300 SECURITY.       NON-CONFIDENTIAL.
001400*
001500****************************************************************
001600* REMARKS.
001700*     CALLED SUBPROGRAM - APPLIES THE ELIGIBILITY EDIT AND
001800*     DERIVES THE COST-OF-OWNERSHIP AND CLASSIFICATION FLAGS
001900*     FOR ONE CAR-FOR-SALE RECORD.  CALLED ONCE PER RECORD BY
002000*     THE CMPCAR01 DRIVER.  THIS MODULE HOLDS ALL OF THE
002100*     BUSINESS RULES THAT WERE ONCE SCATTERED ACROSS THE
002200*     ONLINE PRICING SCREENS - CENTRALISING THEM HERE SO THE
002300*     NIGHTLY EXTRACT AND THE ONLINE INQUIRY AGREE.
002400*
002500*     PASSED (VIA LINKAGE) -
002600*         LK-CAR-RECORD    - ONE CAR RECORD, UNCHANGED ON EXIT
002700*         LK-CURRENT-YEAR  - CENTURY-CORRECT RUN YEAR FROM THE
002800*                            CALLER (SEE CMPCAR01 0750-DERIVE-
002900*                            CENTURY - Y2K REMEDIATION, CR311)
003000*         LK-VALID-SW      - RETURNED 'Y'/'N' ELIGIBILITY FLAG
003100*         LK-TOTAL-COST    - RETURNED 5-YR COST OF OWNERSHIP
003200*         LK-CLASS-FLAGS   - RETURNED NEW/ECO/EFF/SPC/VAL/RCT/
003300*                            HIM/LOM 'Y'/'N' FLAGS
003400*
003500*     CHANGE LOG.
003600*       06/14/89  RSK  ORIGINAL MODULE - PRICE/YEAR EDITS ONLY.
003700*                                                          CR104
003800*       09/03/91  RSK  ADDED BODY-TYPE AND FUEL-TYPE TABLE
003900*                      CHECKS PER MARKETING REQUEST.        CR148
004000*       04/22/94  DWP  ADDED SPC-FLAG (TRUNK > 500) AND
004100*                      RCT-FLAG (RECENT MODEL, 5-YR WINDOW). CR205
004200*       02/02/99  LTW  Y2K - LK-CURRENT-YEAR NOW PASSED AS A
004300*                      FULL 4-DIGIT CENTURY-CORRECT YEAR;
004400*                      REMOVED LOCAL 2-DIGIT YEAR MATH.       CR311
004500*       11/09/03  DWP  ADDED LK-TOTAL-COST (5-YR COST OF
004600*                      OWNERSHIP) AND VAL-FLAG (GOOD VALUE).  CR447
004700*       07/18/07  MHS  ADDED ELECTRIC/HYBRID/HD ROLL-UP INTO
004800*                      ECO-FLAG FOR THE GREEN-VEHICLE PROGRAM.CR512
004900*       03/30/11  JQA  ADDED HIM-FLAG/LOM-FLAG MILEAGE BANDS
005000*                      REQUESTED BY USED-CAR DESK.            CR566
005100*
005200****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-390.
005600 OBJECT-COMPUTER.  IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300****************************************************************
006400*    ELECTRIC/HYBRID ARE INTERMEDIATE SWITCHES ONLY - THEY ARE
006500*    ROLLED UP INTO ECO-FLAG AND ARE NOT RETURNED TO THE CALLER
006600****************************************************************
006700 01  WS-FUEL-SWITCHES.
006800     05  WS-ELECTRIC-SW              PIC X     VALUE 'N'.
006900         88  WS-ELECTRIC             VALUE 'Y'.
007000     05  WS-HYBRID-SW                PIC X     VALUE 'N'.
007100         88  WS-HYBRID               VALUE 'Y'.
007200*
007300 01  WS-YEAR-WORK.
007400     05  WS-YEAR-LESS-1              PIC S9(04) COMP VALUE ZERO.
007500     05  WS-YEAR-LESS-5              PIC S9(04) COMP VALUE ZERO.
007600 01  WS-YEAR-WORK-X REDEFINES WS-YEAR-WORK.
007700     05  WS-YEAR-WORK-BYTES          PIC X(04).
007800*
007900 01  WS-VALUE-WORK.
008000     05  WS-TEN-PCT-PRICE            PIC S9(07)V9(04) COMP-3
008100                                                       VALUE ZERO.
008200*
008300****************************************************************
008400*    WS-EDIT-FAIL-CODE IDENTIFIES WHICH EDIT REJECTED THE
008500*    RECORD, FOR THE ONE-LINE SYSOUT TRACE IN 1900-EDIT-EXIT.
008600*    NOT RETURNED TO THE CALLER - THE DETAIL REPORT CARRIES NO
008700*    REJECT-REASON COLUMN (NONE IS SPEC'D).
008800****************************************************************
008900 01  WS-DIAGNOSTIC-AREA.
009000     05  WS-EDIT-FAIL-CODE           PIC S9(02) COMP VALUE ZERO.
009100 01  WS-EDIT-FAIL-CODE-X REDEFINES WS-DIAGNOSTIC-AREA.
009200     05  WS-EDIT-FAIL-CODE-BYTES     PIC X(02).
009300*
009400 01  WS-TRACE-LINE.
009500     05  FILLER                      PIC X(21)
009600                     VALUE 'CMPCAR02 REJECT CODE '.
009700     05  WS-TRACE-CODE               PIC ZZ9.
009800     05  FILLER                      PIC X(01) VALUE SPACES.
009900     05  WS-TRACE-MODEL              PIC X(20) VALUE SPACES.
010000*
010100 LINKAGE SECTION.
010200*
010300     COPY CARREC REPLACING ==:TAG:== BY ==LK==.
010500*
010600 01  LK-CURRENT-YEAR                 PIC 9(04).
010700 01  LK-CURRENT-YEAR-X REDEFINES LK-CURRENT-YEAR PIC X(04).
010800*
010900 01  LK-VALID-SW                     PIC X.
011000     88  LK-VALID                    VALUE 'Y'.
011100     88  LK-NOT-VALID                VALUE 'N'.
011200*
011300 01  LK-TOTAL-COST                   PIC S9(09)V99 COMP-3.
011400*
011500 01  LK-CLASS-FLAGS.
011600     05  LK-NEW-FLAG                 PIC X.
011700     05  LK-ECO-FLAG                 PIC X.
011800     05  LK-EFF-FLAG                 PIC X.
011900     05  LK-SPC-FLAG                 PIC X.
012000     05  LK-VAL-FLAG                 PIC X.
012100     05  LK-RCT-FLAG                 PIC X.
012200     05  LK-HIM-FLAG                 PIC X.
012300     05  LK-LOM-FLAG                 PIC X.
012350     05  FILLER                      PIC X(02) VALUE SPACES.
012400*
012500****************************************************************
012600 PROCEDURE DIVISION USING LK-CAR-RECORD, LK-CURRENT-YEAR,
012700                          LK-VALID-SW, LK-TOTAL-COST,
012800                          LK-CLASS-FLAGS.
012900****************************************************************
013000*
013100 0000-MAIN-LINE.
013200     MOVE 'Y' TO LK-VALID-SW.
013300     MOVE ZERO TO WS-EDIT-FAIL-CODE.
013400     PERFORM 1000-EDIT-CAR-RECORD THRU 1000-EXIT.
013500     IF LK-NOT-VALID
013600         PERFORM 1900-TRACE-REJECT
013700     ELSE
013800         MOVE 'N' TO LK-NEW-FLAG LK-ECO-FLAG LK-EFF-FLAG
013900                     LK-SPC-FLAG LK-VAL-FLAG LK-RCT-FLAG
014000                     LK-HIM-FLAG LK-LOM-FLAG
014100         PERFORM 2000-COMPUTE-TCO
014200         PERFORM 3000-DERIVE-CLASS-FLAGS THRU 3000-EXIT
014300     END-IF.
014400     GOBACK.
014500*
014600****************************************************************
014700*    1000 SERIES - ISVALIDFORCOMPARISON.  EACH FIELD IS EDITED
014800*    IN TURN; THE FIRST FAILURE DROPS THROUGH TO 1000-EXIT WITH
014900*    LK-VALID-SW SET TO 'N' AND WS-EDIT-FAIL-CODE SET TO THE
015000*    NUMBER OF THE FAILING CHECK BELOW.
015100****************************************************************
015200 1000-EDIT-CAR-RECORD.
015300     PERFORM 1010-EDIT-MODEL.
015400     IF LK-NOT-VALID GO TO 1000-EXIT.
015500     PERFORM 1020-EDIT-MFG-YEAR.
015600     IF LK-NOT-VALID GO TO 1000-EXIT.
015700     PERFORM 1030-EDIT-ENGINE-VOLUME.
015800     IF LK-NOT-VALID GO TO 1000-EXIT.
015900     PERFORM 1040-EDIT-BODY-TYPE.
016000     IF LK-NOT-VALID GO TO 1000-EXIT.
016100     PERFORM 1050-EDIT-FUEL-TYPE.
016200     IF LK-NOT-VALID GO TO 1000-EXIT.
016300     PERFORM 1060-EDIT-TRUNK-SIZE.
016400     IF LK-NOT-VALID GO TO 1000-EXIT.
016500     PERFORM 1070-EDIT-FUEL-CONSUMPTION.
016600     IF LK-NOT-VALID GO TO 1000-EXIT.
016700     PERFORM 1080-EDIT-AVG-SVC-PRICE.
016800     IF LK-NOT-VALID GO TO 1000-EXIT.
016900     PERFORM 1090-EDIT-PRICE.
017000     IF LK-NOT-VALID GO TO 1000-EXIT.
017100     PERFORM 1100-EDIT-MILEAGE.
017200 1000-EXIT.
017300     EXIT.
017400*
017500 1010-EDIT-MODEL.
017600     IF LK-MODEL = SPACES OR LOW-VALUES
017700         MOVE 'N'  TO LK-VALID-SW
017800         MOVE +01  TO WS-EDIT-FAIL-CODE
017900     END-IF.
018000*
018100 1020-EDIT-MFG-YEAR.
018200     IF LK-MANUFACTURING-YEAR < 1900
018300        OR LK-MANUFACTURING-YEAR > LK-CURRENT-YEAR
018400         MOVE 'N'  TO LK-VALID-SW
018500         MOVE +02  TO WS-EDIT-FAIL-CODE
018600     END-IF.
018700*
018800 1030-EDIT-ENGINE-VOLUME.
018900     IF LK-ENGINE-VOLUME < 0.5
019000        OR LK-ENGINE-VOLUME > 10.0
019100         MOVE 'N'  TO LK-VALID-SW
019200         MOVE +03  TO WS-EDIT-FAIL-CODE
019300     END-IF.
019400*
019500 1040-EDIT-BODY-TYPE.
019600     IF NOT LK-BODY-TYPE-VALID
019700         MOVE 'N'  TO LK-VALID-SW
019800         MOVE +04  TO WS-EDIT-FAIL-CODE
019900     END-IF.
020000*
020100 1050-EDIT-FUEL-TYPE.
020200     IF NOT LK-FUEL-TYPE-VALID
020300         MOVE 'N'  TO LK-VALID-SW
020400         MOVE +05  TO WS-EDIT-FAIL-CODE
020500     END-IF.
020600*
020700 1060-EDIT-TRUNK-SIZE.
020800     IF LK-TRUNK-SIZE < 100
020900        OR LK-TRUNK-SIZE > 3000
021000         MOVE 'N'  TO LK-VALID-SW
021100         MOVE +06  TO WS-EDIT-FAIL-CODE
021200     END-IF.
021300*
021400 1070-EDIT-FUEL-CONSUMPTION.
021500     IF LK-FUEL-CONSUMPTION < 1.0
021600        OR LK-FUEL-CONSUMPTION > 30.0
021700         MOVE 'N'  TO LK-VALID-SW
021800         MOVE +07  TO WS-EDIT-FAIL-CODE
021900     END-IF.
022000*
022100 1080-EDIT-AVG-SVC-PRICE.
022200     IF LK-AVG-SERVICE-PRICE < 0.00
022300        OR LK-AVG-SERVICE-PRICE > 10000.00
022400         MOVE 'N'  TO LK-VALID-SW
022500         MOVE +08  TO WS-EDIT-FAIL-CODE
022600     END-IF.
022700*
022800 1090-EDIT-PRICE.
022900     IF LK-PRICE < 100.00
023000        OR LK-PRICE > 1000000.00
023100         MOVE 'N'  TO LK-VALID-SW
023200         MOVE +09  TO WS-EDIT-FAIL-CODE
023300     END-IF.
023400*
023500 1100-EDIT-MILEAGE.
023600     IF LK-MILEAGE > 1000000
023700         MOVE 'N'  TO LK-VALID-SW
023800         MOVE +10  TO WS-EDIT-FAIL-CODE
023900     END-IF.
024000*
024100 1900-TRACE-REJECT.
024200     MOVE WS-EDIT-FAIL-CODE TO WS-TRACE-CODE.
024300     MOVE LK-MODEL          TO WS-TRACE-MODEL.
024400     DISPLAY WS-TRACE-LINE.
024500*
024600****************************************************************
024700*    2000 SERIES - GETTOTALCOSTOFOWNERSHIP.
024800****************************************************************
024900 2000-COMPUTE-TCO.
025000     COMPUTE LK-TOTAL-COST ROUNDED =
025100         LK-PRICE + (LK-AVG-SERVICE-PRICE * 5).
025200*
025300****************************************************************
025400*    3000 SERIES - CLASSIFICATION PREDICATES (ISNEWCAR,
025500*    ISELECTRIC/ISHYBRID/ISECOFRIENDLY, ISGOODVALUEFORMONEY,
025600*    ISFUELEFFICIENT, ISSPACIOUS, ISRECENTMODEL, ISHIGHMILEAGE,
025700*    ISLOWMILEAGE).
025800****************************************************************
025900 3000-DERIVE-CLASS-FLAGS.
026000     PERFORM 3100-SET-NEW-FLAG.
026100     PERFORM 3200-SET-ECO-FLAG.
026200     PERFORM 3300-SET-VAL-FLAG.
026300     PERFORM 3400-SET-EFF-FLAG.
026400     PERFORM 3500-SET-SPC-FLAG.
026500     PERFORM 3600-SET-RCT-FLAG.
026600     PERFORM 3700-SET-HIM-FLAG.
026700     PERFORM 3800-SET-LOM-FLAG.
026800 3000-EXIT.
026900     EXIT.
027000*
027100 3100-SET-NEW-FLAG.
027200     COMPUTE WS-YEAR-LESS-1 = LK-CURRENT-YEAR - 1.
027300     IF LK-MANUFACTURING-YEAR >= WS-YEAR-LESS-1
027400         MOVE 'Y' TO LK-NEW-FLAG
027500     END-IF.
027600*
027700 3200-SET-ECO-FLAG.
027800     MOVE 'N' TO WS-ELECTRIC-SW.
027900     MOVE 'N' TO WS-HYBRID-SW.
028000     IF LK-FUEL-TYPE = 'EL'
028100         MOVE 'Y' TO WS-ELECTRIC-SW
028200     END-IF.
028300     IF LK-FUEL-TYPE = 'HY' OR LK-FUEL-TYPE = 'PH'
028400         MOVE 'Y' TO WS-HYBRID-SW
028500     END-IF.
028600     IF WS-ELECTRIC OR WS-HYBRID OR LK-FUEL-TYPE = 'HD'
028700         MOVE 'Y' TO LK-ECO-FLAG
028800     END-IF.
028900*
029000 3300-SET-VAL-FLAG.
029100     COMPUTE WS-TEN-PCT-PRICE = LK-PRICE * 0.10.
029200     IF LK-AVG-SERVICE-PRICE < WS-TEN-PCT-PRICE
029300         MOVE 'Y' TO LK-VAL-FLAG
029400     END-IF.
029500*
029600 3400-SET-EFF-FLAG.
029700     IF LK-FUEL-CONSUMPTION < 6.0
029800         MOVE 'Y' TO LK-EFF-FLAG
029900     END-IF.
030000*
030100 3500-SET-SPC-FLAG.
030200     IF LK-TRUNK-SIZE > 500
030300         MOVE 'Y' TO LK-SPC-FLAG
030400     END-IF.
030500*
030600 3600-SET-RCT-FLAG.
030700     COMPUTE WS-YEAR-LESS-5 = LK-CURRENT-YEAR - 5.
030800     IF LK-MANUFACTURING-YEAR >= WS-YEAR-LESS-5
030900         MOVE 'Y' TO LK-RCT-FLAG
031000     END-IF.
031100*
031200 3700-SET-HIM-FLAG.
031300     IF LK-MILEAGE > 100000
031400         MOVE 'Y' TO LK-HIM-FLAG
031500     END-IF.
031600*
031700 3800-SET-LOM-FLAG.
031800     IF LK-MILEAGE < 50000
031900         MOVE 'Y' TO LK-LOM-FLAG
032000     END-IF.
032100*
